000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. 865-ACTV-SUMRY.
000300 AUTHOR. F PELLETIER.
000400 INSTALLATION. WEALTH-OPS DATA MART.
000500 DATE-WRITTEN. 04/02/1991.
000600 DATE-COMPILED. 04/02/1991.
000700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800******************************************************R0086510
000900*  CHANGE LOG                                          *R0086510
001000*  --------------------------------------------------  *R0086510
001100*  040291 FEP  004  ORIGINAL PROGRAM FOR TIP65 - READS   *R0086510
001200*               THE TRADING-ACTIVITY-EXPORT (TAE.TIP60), *R0086510
001300*               WRITES THE DETAIL LISTING (DTL.TIP61)    *R0086510
001400*               AND THE ACTIVITY SUMMARY (SUM.TIP62).    *R0086510
001500*  091592 RHV  017  CURRENCY-TOTAL CODE CARRIED THROUGH  *R0086509
001600*               TO EVERY ACCUMULATOR AND DETAIL LINE -   *R0086509
001700*               EUROPE DESK BEGAN SENDING NON-USD ROWS.  *R0086509
001800*  042694 DKM  030  BUY TAKES PRECEDENCE OVER SELL WHEN  *R0086504
001900*               AN ACTION LINE SCANS FOR BOTH; PROFIT    *R0086504
002000*               RECOMPUTED AFTER EVERY ORDER POSTING.    *R0086504
002100*  120396 DKM  040  DIVIDENDS POSTED TO A SINGLE RUNNING *R0086512
002200*               TOTAL, NOT SPLIT BY CURRENCY, PER        *R0086512
002300*               TRADING OPS MEMO 96-204.                 *R0086512
002400*  081997 DKM  046  INTEREST HANDLER ADDED - POSTS PER   *R0086508
002500*               CURRENCY LIKE ORDERS AND TRANSACTIONS.   *R0086508
002600*  022598 PJT  054  Y2K REMEDIATION - NO DATE-DEPENDENT  *R0086502
002700*               LOGIC IN THIS PROGRAM, REVIEWED AND      *R0086502
002800*               SIGNED OFF.                              *R0086502
002900*  051103 DKM  067  CURRENCY TABLE CLEARED WITH A SINGLE *R0086511
003000*               MOVE OF LOW-VALUES AT START OF RUN - SEE *R0086511
003100*               200-INITIALIZE-SECTION.                  *R0086511
003200*  091609 RHV  082  REVIEWED FOR SOX - NO CHANGE.        *R0086509
003300*  031814 DKM  091  UNCLASSIFIABLE ACTION TEXT NOW ABORTS *R0086513
003400*               THE RUN INSTEAD OF SKIPPING THE RECORD - *R0086513
003500*               PER OPS INCIDENT OPS-2014-0071 (A BAD    *R0086513
003600*               FEED WAS SILENTLY UNDER-REPORTING).      *R0086513
003700*  061417 FEP  097  DEPOSIT/WITHDRAWAL DETAIL LINES ADDED*R0086514
003800*               TO THE DETAIL LISTING - AUDIT WANTED THE *R0086514
003900*               CHANNEL TEXT ON THE PRINTED REPORT.      *R0086514
004000******************************************************R0086514
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS ALPHA-UPPER IS "A" THRU "Z"
004600     CLASS ALPHA-LOWER IS "a" THRU "z"
004700     UPSI-0 ON STATUS IS R00865-TEST-RUN-SW
004800         OFF STATUS IS R00865-PROD-RUN-SW.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACTIVITY-EXPORT-FILE ASSIGN TO "TAETIP60"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-TAE-FILE-STATUS.
005400     SELECT DETAIL-REPORT-FILE ASSIGN TO "DTLTIP61"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-DTL-FILE-STATUS.
005700     SELECT SUMMARY-REPORT-FILE ASSIGN TO "SUMTIP62"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-SUM-FILE-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ACTIVITY-EXPORT-FILE
006300     LABEL RECORD STANDARD.
006400*R0086510    THE ACTIVITY EXPORT RECORD - ONE PER TRADE, CASH
006500*R0086510    MOVEMENT, DIVIDEND OR INTEREST EVENT ON THE
006600*R0086510    CUSTOMER BROKERAGE STATEMENT.  LAYOUT MAINTAINED
006700*R0086510    IN STEP WITH TAE.TIP60 - SEE THAT MEMBER FOR THE
006800*R0086510    STANDALONE COPY.
006900 01  TAE-ACTIVITY-EXPORT-RECORD.
007000     05  TAE-ACTION-TXT                PIC X(30).
007100     05  TAE-NAME-TXT                  PIC X(30).
007200     05  TAE-NOTES-TXT                 PIC X(30).
007300     05  TAE-TOTAL-AT                  PIC S9(9)V99
007400                                       SIGN TRAILING SEPARATE.
007500     05  TAE-CURRENCY-TOTAL-CD         PIC X(03).
007600     05  FILLER                        PIC X(95).
007700*R0086510    ORDER-VIEW - ACTION AND INSTRUMENT NAME FOR BUY
007800*R0086510    AND SELL ROWS.
007900 01  TAE-ORDER-VIEW REDEFINES TAE-ACTIVITY-EXPORT-RECORD.
008000     05  TAE-ORD-ACTION-TXT            PIC X(30).
008100     05  TAE-ORD-INSTRUMENT-NM         PIC X(30).
008200     05  FILLER                        PIC X(30).
008300     05  TAE-ORD-TOTAL-AT              PIC S9(9)V99
008400                                       SIGN TRAILING SEPARATE.
008500     05  TAE-ORD-CURRENCY-CD           PIC X(03).
008600     05  FILLER                        PIC X(95).
008700*R0086510    TRANSACTION-VIEW - NOTES CARRIES THE DEPOSIT OR
008800*R0086510    WITHDRAWAL CHANNEL DESCRIPTION.
008900 01  TAE-TRANSACTION-VIEW REDEFINES TAE-ACTIVITY-EXPORT-RECORD.
009000     05  TAE-TXN-ACTION-TXT            PIC X(30).
009100     05  FILLER                        PIC X(30).
009200     05  TAE-TXN-CHANNEL-TXT           PIC X(30).
009300     05  TAE-TXN-TOTAL-AT              PIC S9(9)V99
009400                                       SIGN TRAILING SEPARATE.
009500     05  TAE-TXN-CURRENCY-CD           PIC X(03).
009600     05  FILLER                        PIC X(95).
009700*R0086510    DIV-INT-VIEW - NAME IS THE INSTRUMENT FOR DIVIDEND
009800*R0086510    ROWS, NOTES IS THE DESCRIPTION FOR INTEREST ROWS.
009900 01  TAE-DIV-INT-VIEW REDEFINES TAE-ACTIVITY-EXPORT-RECORD.
010000     05  TAE-DI-ACTION-TXT             PIC X(30).
010100     05  TAE-DI-INSTRUMENT-NM          PIC X(30).
010200     05  TAE-DI-DESCRIPTION-TXT        PIC X(30).
010300     05  TAE-DI-TOTAL-AT               PIC S9(9)V99
010400                                       SIGN TRAILING SEPARATE.
010500     05  TAE-DI-CURRENCY-CD            PIC X(03).
010600     05  FILLER                        PIC X(95).
010700 FD  DETAIL-REPORT-FILE
010800     LABEL RECORD STANDARD.
010900*R0086510    THE DETAIL LISTING - ONE SECTION-HEADING RECORD,
011000*R0086510    THEN A NUMBERED DETAIL RECORD PER LINE, THEN A
011100*R0086510    SECTION TRAILER.  LAYOUT MAINTAINED IN STEP WITH
011200*R0086510    DTL.TIP61 - SEE THAT MEMBER FOR THE STANDALONE COPY.
011300 01  DTL-DETAIL-REPORT-RECORD.
011400     05  DTL-RECORD-TYPE-CD            PIC X(01).
011500         88  DTL-HEADER-RECORD             VALUE "H".
011600         88  DTL-DETAIL-RECORD             VALUE "D".
011700         88  DTL-TRAILER-RECORD            VALUE "T".
011800     05  DTL-HEADER-RECORD-AREA.
011900         10  DTL-HDR-CATEGORY-NM       PIC X(20).
012000         10  FILLER                    PIC X(80).
012100     05  DTL-DETAIL-RECORD-AREA REDEFINES DTL-HEADER-RECORD-AREA.
012200         10  DTL-LINE-NO               PIC 9(05).
012300         10  DTL-DESCRIPTION-TX        PIC X(60).
012400         10  DTL-AMOUNT-AT             PIC -(9)9.99.
012500         10  DTL-CURRENCY-CD           PIC X(03).
012600         10  FILLER                    PIC X(19).
012700     05  DTL-TRAILER-RECORD-AREA
012800                 REDEFINES DTL-HEADER-RECORD-AREA.
012900         10  DTL-TRL-LINE-CT           PIC 9(05).
013000         10  FILLER                    PIC X(95).
013100 FD  SUMMARY-REPORT-FILE
013200     LABEL RECORD STANDARD.
013300*R0086510    THE ACTIVITY SUMMARY - ONE ROW PER CURRENCY,
013400*R0086510    CONTROL-BROKEN ON CURRENCY CODE, FOLLOWED BY THE
013500*R0086510    SINGLE DIVIDEND GRAND-TOTAL ROW.  LAYOUT MAINTAINED
013600*R0086510    IN STEP WITH SUM.TIP62 - SEE THAT MEMBER FOR THE
013700*R0086510    STANDALONE COPY.
013800 01  SUM-SUMMARY-REPORT-RECORD.
013900     05  SUM-RECORD-TYPE-CD            PIC X(01).
014000         88  SUM-HEADER-RECORD             VALUE "H".
014100         88  SUM-CURRENCY-RECORD           VALUE "C".
014200         88  SUM-DIVIDEND-RECORD           VALUE "X".
014300     05  SUM-HEADER-RECORD-AREA.
014400         10  SUM-HDR-TITLE-TX          PIC X(40).
014500         10  FILLER                    PIC X(60).
014600     05  SUM-CURRENCY-RECORD-AREA
014700                 REDEFINES SUM-HEADER-RECORD-AREA.
014800         10  SUM-CURRENCY-CD           PIC X(03).
014900         10  SUM-TOTAL-INCOME-AT       PIC -(9)9.99.
015000         10  SUM-TOTAL-EXPENSES-AT     PIC -(9)9.99.
015100         10  SUM-TOTAL-PROFIT-AT       PIC -(9)9.99.
015200         10  SUM-TOTAL-DEPOSITS-AT     PIC -(9)9.99.
015300         10  SUM-TOTAL-WITHDRAWALS-AT  PIC -(9)9.99.
015400         10  SUM-TOTAL-INTEREST-AT     PIC -(9)9.99.
015500         10  FILLER                    PIC X(19).
015600     05  SUM-DIVIDEND-RECORD-AREA
015700                 REDEFINES SUM-HEADER-RECORD-AREA.
015800         10  SUM-TOTAL-DIVIDENDS-AT    PIC -(9)9.99.
015900         10  FILLER                    PIC X(87).
016000 WORKING-STORAGE SECTION.
016100 01  WS-FILE-STATUSES.
016200     05  WS-TAE-FILE-STATUS            PIC X(02) VALUE SPACES.
016300     05  WS-DTL-FILE-STATUS            PIC X(02) VALUE SPACES.
016400     05  WS-SUM-FILE-STATUS            PIC X(02) VALUE SPACES.
016450     05  FILLER                        PIC X(02) VALUE SPACES.
016500 01  WS-SWITCHES.
016600     05  WS-EOF-SW                     PIC X(01) VALUE "N".
016700         88  WS-END-OF-FILE                VALUE "Y".
016800     05  WS-ABEND-SW                   PIC X(01) VALUE "N".
016900         88  WS-ABNORMAL-COMPLETION        VALUE "Y".
016950     05  FILLER                        PIC X(02) VALUE SPACES.
017000 01  WS-COUNTERS.
017100     05  WS-RECORD-CT                  PIC S9(07) COMP
017200                                       VALUE ZERO.
017300     05  WS-ORDER-LINE-CT              PIC S9(05) COMP
017400                                       VALUE ZERO.
017500     05  WS-TXN-LINE-CT                PIC S9(05) COMP
017600                                       VALUE ZERO.
017700     05  WS-DIV-LINE-CT                PIC S9(05) COMP
017800                                       VALUE ZERO.
017900     05  WS-INT-LINE-CT                PIC S9(05) COMP
018000                                       VALUE ZERO.
018100     05  WS-SUB                        PIC S9(04) COMP
018200                                       VALUE ZERO.
018300     05  WS-PRINT-SUB                  PIC S9(04) COMP
018400                                       VALUE ZERO.
018500     05  WS-MATCH-CT                   PIC S9(04) COMP
018600                                       VALUE ZERO.
018700     05  WS-STRING-PTR                 PIC S9(04) COMP
018800                                       VALUE ZERO.
018900     05  WS-TRIM-LENGTH                PIC S9(04) COMP
019000                                       VALUE ZERO.
019050     05  FILLER                        PIC X(02) VALUE SPACES.
019100*R0086513    CLASSIFY-WORK - THE ACTION TEXT IS FOLDED TO
019200*R0086513    UPPERCASE HERE AND SCANNED FOR THE KEYWORDS THAT
019300*R0086513    ROUTE IT TO A HANDLER SECTION.
019400 01  WS-CLASSIFY-WORK.
019500     05  WS-ACTION-UC                  PIC X(30).
019600     05  WS-CATEGORY-CD                PIC X(01).
019700         88  WS-CATEGORY-INTEREST          VALUE "I".
019800         88  WS-CATEGORY-TRANSACTION       VALUE "T".
019900         88  WS-CATEGORY-ORDER             VALUE "O".
020000         88  WS-CATEGORY-DIVIDEND          VALUE "D".
020100         88  WS-CATEGORY-UNKNOWN           VALUE "?".
020200     05  WS-LOWER-ALPHABET             PIC X(26)
020300             VALUE "abcdefghijklmnopqrstuvwxyz".
020400     05  WS-UPPER-ALPHABET             PIC X(26)
020500             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020550     05  FILLER                        PIC X(02) VALUE SPACES.
020600 01  WS-TRIM-WORK.
020700     05  WS-TRIM-SOURCE                PIC X(60).
020750     05  FILLER                        PIC X(02) VALUE SPACES.
020800*R0086510    CURRENCY-TOTALS-TABLE - ONE ENTRY PER CURRENCY CODE
020900*R0086510    SEEN THIS RUN.  ORDERS, TRANSACTIONS AND INTEREST
021000*R0086510    ALL SHARE THIS TABLE.  LAYOUT MAINTAINED IN STEP
021100*R0086510    WITH CUR.TIP64 - SEE THAT MEMBER FOR THE STANDALONE
021200*R0086510    COPY.
021300 01  CUR-CURRENCY-TOTALS-TABLE.
021400     05  CUR-CURRENCY-COUNT            PIC S9(04) COMP
021500                                       VALUE ZERO.
021600     05  CUR-CURRENCY-ENTRY OCCURS 50 TIMES
021700                 INDEXED BY CUR-NDX.
021800         10  CUR-ENTRY-CURRENCY-CD     PIC X(03).
021900         10  CUR-ENTRY-DETAIL-AREA.
022000             15  CUR-TOTAL-INCOME-AT      PIC S9(9)V99
022100                                       SIGN TRAILING SEPARATE.
022200             15  CUR-TOTAL-EXPENSES-AT    PIC S9(9)V99
022300                                       SIGN TRAILING SEPARATE.
022400             15  CUR-TOTAL-PROFIT-AT      PIC S9(9)V99
022500                                       SIGN TRAILING SEPARATE.
022600             15  CUR-TOTAL-DEPOSITS-AT    PIC S9(9)V99
022700                                       SIGN TRAILING SEPARATE.
022800             15  CUR-TOTAL-WITHDRAWALS-AT PIC S9(9)V99
022900                                       SIGN TRAILING SEPARATE.
023000             15  CUR-TOTAL-INTEREST-AT    PIC S9(9)V99
023100                                       SIGN TRAILING SEPARATE.
023150*R0086508    SPARE - EUROPE DESK ROOM TO GROW WITHOUT WIDENING
023160*R0086508    THE ENTRY.
023170         10  FILLER                    PIC X(05).
023200*R0086511    SEARCH KEY ALIAS - GIVES THE LINEAR CURRENCY LOOKUP
023300*R0086511    IN 510-FIND-OR-ADD-CURRENCY-SECTION A NAME OF ITS
023400*R0086511    OWN TO COMPARE ON.
023500         10  CUR-ENTRY-SEARCH-KEY
023600                 REDEFINES CUR-ENTRY-CURRENCY-CD PIC X(03).
023700*R0086511    INIT-AREA - ONE MOVE OF LOW-VALUES CLEARS EVERY
023800*R0086511    ENTRY'S ACCUMULATORS AT ONCE, NO SUBSCRIPTED LOOP
023900*R0086511    NEEDED AT START OF RUN.
024000 01  CUR-TOTALS-TABLE-INIT-AREA
024100             REDEFINES CUR-CURRENCY-TOTALS-TABLE
024200                                        PIC X(4002).
024300*R0086512    DIVIDENDS ARE A SINGLE RUNNING TOTAL, NOT SPLIT BY
024400*R0086512    CURRENCY - SEE TIP62 CHANGE LOG ENTRY 038.
024500 01  CUR-DIVIDEND-TOTAL-AREA.
024600     05  CUR-TOTAL-DIVIDENDS-AT        PIC S9(9)V99
024700                                       SIGN TRAILING SEPARATE
024800                                       VALUE ZERO.
024850     05  FILLER                        PIC X(04) VALUE SPACES.
024900*R0086514    ORDERS DETAIL BUFFER - BUILT DURING THE MAIN READ
025000*R0086514    LOOP, PRINTED AS ITS OWN SECTION AT END OF RUN.
025100 01  WS-ORDER-DETAIL-TABLE.
025200     05  WS-ORDER-ENTRY OCCURS 500 TIMES
025300                 INDEXED BY WS-ORDER-NDX.
025400         10  WS-ORDER-DESC             PIC X(60).
025500         10  WS-ORDER-AMT              PIC S9(9)V99
025600                                       SIGN TRAILING SEPARATE.
025700         10  WS-ORDER-CUR              PIC X(03).
025750         10  FILLER                    PIC X(07).
025800 01  WS-TRANSACTION-DETAIL-TABLE.
025900     05  WS-TXN-ENTRY OCCURS 500 TIMES
026000                 INDEXED BY WS-TXN-NDX.
026100         10  WS-TXN-DESC               PIC X(60).
026200         10  WS-TXN-AMT                PIC S9(9)V99
026300                                       SIGN TRAILING SEPARATE.
026400         10  WS-TXN-CUR                PIC X(03).
026450         10  FILLER                    PIC X(07).
026500 01  WS-DIVIDEND-DETAIL-TABLE.
026600     05  WS-DIV-ENTRY OCCURS 500 TIMES
026700                 INDEXED BY WS-DIV-NDX.
026800         10  WS-DIV-DESC               PIC X(60).
026900         10  WS-DIV-AMT                PIC S9(9)V99
027000                                       SIGN TRAILING SEPARATE.
027100         10  WS-DIV-CUR                PIC X(03).
027150         10  FILLER                    PIC X(07).
027200 01  WS-INTEREST-DETAIL-TABLE.
027300     05  WS-INT-ENTRY OCCURS 500 TIMES
027400                 INDEXED BY WS-INT-NDX.
027500         10  WS-INT-DESC               PIC X(60).
027600         10  WS-INT-AMT                PIC S9(9)V99
027700                                       SIGN TRAILING SEPARATE.
027800         10  WS-INT-CUR                PIC X(03).
027850         10  FILLER                    PIC X(07).
027900 PROCEDURE DIVISION.
028000 100-MAIN-SECTION SECTION.
028100     PERFORM 200-INITIALIZE-SECTION THRU 200-INITIALIZE-EXIT
028200     PERFORM 300-READ-HEADER-SECTION THRU 300-READ-HEADER-EXIT
028300     PERFORM 400-PROCESS-RECORDS-SECTION
028400             THRU 400-PROCESS-RECORDS-EXIT
028500         UNTIL WS-END-OF-FILE
028600     PERFORM 900-WRITE-REPORTS-SECTION THRU 900-WRITE-REPORTS-EXIT
028700     GO TO 999-END-OF-JOB-SECTION.
028800 100-MAIN-EXIT.
028900     EXIT.
029000 200-INITIALIZE-SECTION SECTION.
029100     MOVE LOW-VALUES TO CUR-TOTALS-TABLE-INIT-AREA
029200     MOVE ZERO TO CUR-CURRENCY-COUNT
029300     MOVE ZERO TO CUR-TOTAL-DIVIDENDS-AT
029400     MOVE ZERO TO WS-RECORD-CT
029500     MOVE ZERO TO WS-ORDER-LINE-CT
029600     MOVE ZERO TO WS-TXN-LINE-CT
029700     MOVE ZERO TO WS-DIV-LINE-CT
029800     MOVE ZERO TO WS-INT-LINE-CT
029900     MOVE "N" TO WS-EOF-SW
030000     MOVE "N" TO WS-ABEND-SW
030100     OPEN INPUT ACTIVITY-EXPORT-FILE
030200     IF WS-TAE-FILE-STATUS NOT = "00"
030300         DISPLAY "865-ACTV-SUMRY - CANNOT OPEN TAETIP60, "
030400                 "FILE STATUS " WS-TAE-FILE-STATUS
030500         MOVE "Y" TO WS-ABEND-SW
030600         GO TO 999-END-OF-JOB-SECTION
030700     END-IF
030800     OPEN OUTPUT DETAIL-REPORT-FILE
030900     IF WS-DTL-FILE-STATUS NOT = "00"
031000         DISPLAY "865-ACTV-SUMRY - CANNOT OPEN DTLTIP61, "
031100                 "FILE STATUS " WS-DTL-FILE-STATUS
031200         MOVE "Y" TO WS-ABEND-SW
031300         GO TO 999-END-OF-JOB-SECTION
031400     END-IF
031500     OPEN OUTPUT SUMMARY-REPORT-FILE
031600     IF WS-SUM-FILE-STATUS NOT = "00"
031700         DISPLAY "865-ACTV-SUMRY - CANNOT OPEN SUMTIP62, "
031800                 "FILE STATUS " WS-SUM-FILE-STATUS
031900         MOVE "Y" TO WS-ABEND-SW
032000         GO TO 999-END-OF-JOB-SECTION
032100     END-IF.
032200 200-INITIALIZE-EXIT.
032300     EXIT.
032400*R0086510    300-READ-HEADER-SECTION - THE EXPORT CARRIES ONE
032500*R0086510    COLUMN-HEADING LINE.  THE COLUMN ORDER IS FIXED FOR
032600*R0086510    THIS FEED, SO THE LINE IS READ AND DISCARDED.
032700 300-READ-HEADER-SECTION SECTION.
032800     READ ACTIVITY-EXPORT-FILE
032900         AT END
033000             DISPLAY "865-ACTV-SUMRY - TAETIP60 IS EMPTY, NO "
033100                     "HEADER RECORD FOUND"
033200             MOVE "Y" TO WS-ABEND-SW
033300             GO TO 999-END-OF-JOB-SECTION
033400     END-READ
033500     PERFORM 410-READ-NEXT-RECORD-SECTION
033600             THRU 410-READ-NEXT-RECORD-EXIT.
033700 300-READ-HEADER-EXIT.
033800     EXIT.
033900 400-PROCESS-RECORDS-SECTION SECTION.
034000     ADD 1 TO WS-RECORD-CT
034100     PERFORM 310-CLASSIFY-ACTION-SECTION
034200             THRU 310-CLASSIFY-ACTION-EXIT
034300     EVALUATE TRUE
034400         WHEN WS-CATEGORY-ORDER
034500             PERFORM 500-ORDERS-SECTION THRU 500-ORDERS-EXIT
034600         WHEN WS-CATEGORY-TRANSACTION
034700             PERFORM 600-TRANSACTIONS-SECTION
034800                     THRU 600-TRANSACTIONS-EXIT
034900         WHEN WS-CATEGORY-DIVIDEND
035000             PERFORM 700-DIVIDENDS-SECTION THRU 700-DIVIDENDS-EXIT
035100         WHEN WS-CATEGORY-INTEREST
035200             PERFORM 800-INTEREST-SECTION THRU 800-INTEREST-EXIT
035300         WHEN OTHER
035400             DISPLAY "865-ACTV-SUMRY - UNCLASSIFIABLE ACTION AT "
035500                     "RECORD " WS-RECORD-CT ": " TAE-ACTION-TXT
035600             MOVE "Y" TO WS-ABEND-SW
035700             GO TO 999-END-OF-JOB-SECTION
035800     END-EVALUATE
035900     PERFORM 410-READ-NEXT-RECORD-SECTION
036000             THRU 410-READ-NEXT-RECORD-EXIT.
036100 400-PROCESS-RECORDS-EXIT.
036200     EXIT.
036300 410-READ-NEXT-RECORD-SECTION SECTION.
036400     READ ACTIVITY-EXPORT-FILE
036500         AT END
036600             MOVE "Y" TO WS-EOF-SW
036700     END-READ.
036800 410-READ-NEXT-RECORD-EXIT.
036900     EXIT.
037000*R0086513    310-CLASSIFY-ACTION-SECTION - TESTED IN THE ORDER
037100*R0086513    INTEREST, TRANSACTION, ORDER, DIVIDEND, PER TRADING
037200*R0086513    OPS MEMO 94-118 (BUY/SELL PRECEDENCE FALLS OUT OF
037300*R0086513    THE ORDER HANDLER ITSELF, NOT THIS SCAN).
037400 310-CLASSIFY-ACTION-SECTION SECTION.
037500     MOVE TAE-ACTION-TXT TO WS-ACTION-UC
037600     INSPECT WS-ACTION-UC
037700             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
037800     MOVE "?" TO WS-CATEGORY-CD
037900     MOVE ZERO TO WS-MATCH-CT
038000     INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT FOR ALL "INTEREST"
038100     IF WS-MATCH-CT > ZERO
038200         MOVE "I" TO WS-CATEGORY-CD
038300     ELSE
038400         MOVE ZERO TO WS-MATCH-CT
038500         INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
038600                 FOR ALL "DEPOSIT"
038700         INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
038800                 FOR ALL "WITHDRAW"
038900         INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
039000                 FOR ALL "CURRENCY CONVERSION"
039100         IF WS-MATCH-CT > ZERO
039200             MOVE "T" TO WS-CATEGORY-CD
039300         ELSE
039400             MOVE ZERO TO WS-MATCH-CT
039500             INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
039600                     FOR ALL "BUY"
039700             INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
039800                     FOR ALL "SELL"
039900             INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
040000                     FOR ALL "MARKET"
040100             IF WS-MATCH-CT > ZERO
040200                 MOVE "O" TO WS-CATEGORY-CD
040300             ELSE
040400                 MOVE ZERO TO WS-MATCH-CT
040500                 INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
040600                         FOR ALL "DIVIDEND"
040700                 IF WS-MATCH-CT > ZERO
040800                     MOVE "D" TO WS-CATEGORY-CD
040900                 END-IF
041000             END-IF
041100         END-IF
041200     END-IF.
041300 310-CLASSIFY-ACTION-EXIT.
041400     EXIT.
041500*R0086504    500-ORDERS-SECTION - BUY POSTS TO EXPENSES, SELL
041600*R0086504    POSTS TO INCOME.  BUY IS TESTED FIRST SO A ROW THAT
041700*R0086504    SOMEHOW SCANS FOR BOTH IS TREATED AS A BUY.  PROFIT
041800*R0086504    IS RECOMPUTED AFTER EVERY POSTING.
041900 500-ORDERS-SECTION SECTION.
042000     PERFORM 510-FIND-OR-ADD-CURRENCY-SECTION
042100             THRU 510-FIND-OR-ADD-CURRENCY-EXIT
042200     MOVE ZERO TO WS-MATCH-CT
042300     INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT FOR ALL "BUY"
042400     IF WS-MATCH-CT > ZERO
042500         ADD TAE-ORD-TOTAL-AT TO CUR-TOTAL-EXPENSES-AT(WS-SUB)
042600     ELSE
042700         MOVE ZERO TO WS-MATCH-CT
042800         INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT FOR ALL "SELL"
042900         IF WS-MATCH-CT > ZERO
043000             ADD TAE-ORD-TOTAL-AT TO CUR-TOTAL-INCOME-AT(WS-SUB)
043100         ELSE
043200             DISPLAY "865-ACTV-SUMRY - ORDER IS NEITHER BUY NOR "
043300                     "SELL AT RECORD " WS-RECORD-CT
043400             MOVE "Y" TO WS-ABEND-SW
043500             GO TO 999-END-OF-JOB-SECTION
043600         END-IF
043700     END-IF
043800     COMPUTE CUR-TOTAL-PROFIT-AT(WS-SUB) =
043900             CUR-TOTAL-INCOME-AT(WS-SUB) - CUR-TOTAL-EXPENSES-AT(WS-SUB)
044000     ADD 1 TO WS-ORDER-LINE-CT
044100     SET WS-ORDER-NDX TO WS-ORDER-LINE-CT
044200     MOVE TAE-ORD-ACTION-TXT TO WS-TRIM-SOURCE
044300     PERFORM 960-TRIM-FIELD-SECTION THRU 960-TRIM-FIELD-EXIT
044400     MOVE SPACES TO WS-ORDER-DESC(WS-ORDER-NDX)
044500     MOVE 1 TO WS-STRING-PTR
044600     STRING TAE-ORD-ACTION-TXT(1:WS-TRIM-LENGTH) DELIMITED BY SIZE
044700            " -> "                              DELIMITED BY SIZE
044800         INTO WS-ORDER-DESC(WS-ORDER-NDX)
044900         WITH POINTER WS-STRING-PTR
045000     END-STRING
045100     MOVE TAE-ORD-INSTRUMENT-NM TO WS-TRIM-SOURCE
045200     PERFORM 960-TRIM-FIELD-SECTION THRU 960-TRIM-FIELD-EXIT
045300     STRING TAE-ORD-INSTRUMENT-NM(1:WS-TRIM-LENGTH)
045400                                              DELIMITED BY SIZE
045500         INTO WS-ORDER-DESC(WS-ORDER-NDX)
045600         WITH POINTER WS-STRING-PTR
045700     END-STRING
045800     MOVE TAE-ORD-TOTAL-AT TO WS-ORDER-AMT(WS-ORDER-NDX)
045900     MOVE TAE-ORD-CURRENCY-CD TO WS-ORDER-CUR(WS-ORDER-NDX).
046000 500-ORDERS-EXIT.
046100     EXIT.
046200*R0086511    510-FIND-OR-ADD-CURRENCY-SECTION - LINEAR LOOKUP OF
046300*R0086511    TAE-CURRENCY-TOTAL-CD IN THE SHARED CURRENCY TABLE,
046400*R0086511    ADDING A NEW ENTRY (ZEROED) THE FIRST TIME A
046500*R0086511    CURRENCY CODE IS SEEN.  WS-SUB COMES BACK SET TO
046600*R0086511    THE ENTRY SUBSCRIPT.
046700 510-FIND-OR-ADD-CURRENCY-SECTION SECTION.
046800     MOVE 1 TO WS-SUB
046900     PERFORM 511-SEARCH-CURRENCY-SECTION
047000             THRU 511-SEARCH-CURRENCY-EXIT
047050         UNTIL WS-SUB > CUR-CURRENCY-COUNT
047060             OR CUR-ENTRY-CURRENCY-CD(WS-SUB) = TAE-CURRENCY-TOTAL-CD
047300     IF WS-SUB > CUR-CURRENCY-COUNT
047400         ADD 1 TO CUR-CURRENCY-COUNT
047500         MOVE CUR-CURRENCY-COUNT TO WS-SUB
047600         MOVE TAE-CURRENCY-TOTAL-CD TO CUR-ENTRY-CURRENCY-CD(WS-SUB)
047700         MOVE ZERO TO CUR-TOTAL-INCOME-AT(WS-SUB)
047800         MOVE ZERO TO CUR-TOTAL-EXPENSES-AT(WS-SUB)
047900         MOVE ZERO TO CUR-TOTAL-PROFIT-AT(WS-SUB)
048000         MOVE ZERO TO CUR-TOTAL-DEPOSITS-AT(WS-SUB)
048100         MOVE ZERO TO CUR-TOTAL-WITHDRAWALS-AT(WS-SUB)
048200         MOVE ZERO TO CUR-TOTAL-INTEREST-AT(WS-SUB)
048300     END-IF.
048400 510-FIND-OR-ADD-CURRENCY-EXIT.
048500     EXIT.
048510 511-SEARCH-CURRENCY-SECTION SECTION.
048520     ADD 1 TO WS-SUB.
048530 511-SEARCH-CURRENCY-EXIT.
048540     EXIT.
048600*R0086514    600-TRANSACTIONS-SECTION - DEPOSIT AND WITHDRAWAL
048700*R0086514    POST TO THEIR OWN ACCUMULATOR AND GET A DETAIL
048800*R0086514    LINE.  ANY OTHER TRANSACTION (E.G. CURRENCY
048900*R0086514    CONVERSION) IS RECOGNIZED BY THE CLASSIFIER BUT
049000*R0086514    POSTS NOTHING AND PRINTS NO LINE.
049100 600-TRANSACTIONS-SECTION SECTION.
049200     MOVE ZERO TO WS-MATCH-CT
049300     INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT FOR ALL "DEPOSIT"
049400     IF WS-MATCH-CT > ZERO
049500         PERFORM 510-FIND-OR-ADD-CURRENCY-SECTION
049600                 THRU 510-FIND-OR-ADD-CURRENCY-EXIT
049700         ADD TAE-TXN-TOTAL-AT TO CUR-TOTAL-DEPOSITS-AT(WS-SUB)
049800         PERFORM 610-WRITE-TXN-DETAIL-SECTION
049900                 THRU 610-WRITE-TXN-DETAIL-EXIT
050000     ELSE
050100         MOVE ZERO TO WS-MATCH-CT
050200         INSPECT WS-ACTION-UC TALLYING WS-MATCH-CT
050300                 FOR ALL "WITHDRAW"
050400         IF WS-MATCH-CT > ZERO
050500             PERFORM 510-FIND-OR-ADD-CURRENCY-SECTION
050600                     THRU 510-FIND-OR-ADD-CURRENCY-EXIT
050700             ADD TAE-TXN-TOTAL-AT TO CUR-TOTAL-WITHDRAWALS-AT(WS-SUB)
050800             PERFORM 610-WRITE-TXN-DETAIL-SECTION
050900                     THRU 610-WRITE-TXN-DETAIL-EXIT
051000         END-IF
051100     END-IF.
051200 600-TRANSACTIONS-EXIT.
051300     EXIT.
051400 610-WRITE-TXN-DETAIL-SECTION SECTION.
051500     ADD 1 TO WS-TXN-LINE-CT
051600     SET WS-TXN-NDX TO WS-TXN-LINE-CT
051700     MOVE TAE-TXN-CHANNEL-TXT TO WS-TRIM-SOURCE
051800     PERFORM 960-TRIM-FIELD-SECTION THRU 960-TRIM-FIELD-EXIT
051900     MOVE SPACES TO WS-TXN-DESC(WS-TXN-NDX)
052000     MOVE TAE-TXN-CHANNEL-TXT(1:WS-TRIM-LENGTH)
052100         TO WS-TXN-DESC(WS-TXN-NDX)
052200     MOVE TAE-TXN-TOTAL-AT TO WS-TXN-AMT(WS-TXN-NDX)
052300     MOVE TAE-TXN-CURRENCY-CD TO WS-TXN-CUR(WS-TXN-NDX).
052400 610-WRITE-TXN-DETAIL-EXIT.
052500     EXIT.
052600*R0086512    700-DIVIDENDS-SECTION - ONE RUNNING TOTAL, ALL
052700*R0086512    CURRENCIES COMBINED, PER TRADING OPS MEMO 96-204.
052800 700-DIVIDENDS-SECTION SECTION.
052900     ADD TAE-DI-TOTAL-AT TO CUR-TOTAL-DIVIDENDS-AT
053000     ADD 1 TO WS-DIV-LINE-CT
053100     SET WS-DIV-NDX TO WS-DIV-LINE-CT
053200     MOVE TAE-DI-INSTRUMENT-NM TO WS-TRIM-SOURCE
053300     PERFORM 960-TRIM-FIELD-SECTION THRU 960-TRIM-FIELD-EXIT
053400     MOVE SPACES TO WS-DIV-DESC(WS-DIV-NDX)
053500     MOVE TAE-DI-INSTRUMENT-NM(1:WS-TRIM-LENGTH)
053600         TO WS-DIV-DESC(WS-DIV-NDX)
053700     MOVE TAE-DI-TOTAL-AT TO WS-DIV-AMT(WS-DIV-NDX)
053800     MOVE TAE-DI-CURRENCY-CD TO WS-DIV-CUR(WS-DIV-NDX).
053900 700-DIVIDENDS-EXIT.
054000     EXIT.
054100*R0086508    800-INTEREST-SECTION - POSTS PER CURRENCY LIKE
054200*R0086508    ORDERS AND TRANSACTIONS.  NOTES CARRIES THE
054300*R0086508    DESCRIPTION TEXT FOR THIS CATEGORY.
054400 800-INTEREST-SECTION SECTION.
054500     PERFORM 510-FIND-OR-ADD-CURRENCY-SECTION
054600             THRU 510-FIND-OR-ADD-CURRENCY-EXIT
054700     ADD TAE-DI-TOTAL-AT TO CUR-TOTAL-INTEREST-AT(WS-SUB)
054800     ADD 1 TO WS-INT-LINE-CT
054900     SET WS-INT-NDX TO WS-INT-LINE-CT
055000     MOVE TAE-DI-DESCRIPTION-TXT TO WS-TRIM-SOURCE
055100     PERFORM 960-TRIM-FIELD-SECTION THRU 960-TRIM-FIELD-EXIT
055200     MOVE SPACES TO WS-INT-DESC(WS-INT-NDX)
055300     MOVE TAE-DI-DESCRIPTION-TXT(1:WS-TRIM-LENGTH)
055400         TO WS-INT-DESC(WS-INT-NDX)
055500     MOVE TAE-DI-TOTAL-AT TO WS-INT-AMT(WS-INT-NDX)
055600     MOVE TAE-DI-CURRENCY-CD TO WS-INT-CUR(WS-INT-NDX).
055700 800-INTEREST-EXIT.
055800     EXIT.
055900 900-WRITE-REPORTS-SECTION SECTION.
056000     PERFORM 910-WRITE-ORDERS-DETAIL-SECTION
056100             THRU 910-WRITE-ORDERS-DETAIL-EXIT
056200     PERFORM 920-WRITE-TXN-DETAIL-SECTION
056300             THRU 920-WRITE-TXN-DETAIL-EXIT
056400     PERFORM 930-WRITE-DIV-DETAIL-SECTION
056500             THRU 930-WRITE-DIV-DETAIL-EXIT
056600     PERFORM 940-WRITE-INT-DETAIL-SECTION
056700             THRU 940-WRITE-INT-DETAIL-EXIT
056800     PERFORM 950-WRITE-SUMMARY-SECTION
056900             THRU 950-WRITE-SUMMARY-EXIT.
057000 900-WRITE-REPORTS-EXIT.
057100     EXIT.
057200*R0086514    910-WRITE-ORDERS-DETAIL-SECTION - SECTION HEADING,
057300*R0086514    THEN THE BUFFERED ORDER LINES NUMBERED FROM 1,
057400*R0086514    THEN THE SECTION TRAILER LINE COUNT.
057500 910-WRITE-ORDERS-DETAIL-SECTION SECTION.
057600     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
057700     MOVE "H" TO DTL-RECORD-TYPE-CD
057800     MOVE "ORDERS" TO DTL-HDR-CATEGORY-NM
057900     WRITE DTL-DETAIL-REPORT-RECORD
058000     PERFORM 911-WRITE-ORDER-LINE-SECTION
058010             THRU 911-WRITE-ORDER-LINE-EXIT
058020         VARYING WS-PRINT-SUB FROM 1 BY 1
058100             UNTIL WS-PRINT-SUB > WS-ORDER-LINE-CT
059000     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
059100     MOVE "T" TO DTL-RECORD-TYPE-CD
059200     MOVE WS-ORDER-LINE-CT TO DTL-TRL-LINE-CT
059300     WRITE DTL-DETAIL-REPORT-RECORD.
059400 910-WRITE-ORDERS-DETAIL-EXIT.
059500     EXIT.
059510 911-WRITE-ORDER-LINE-SECTION SECTION.
059520     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
059530     MOVE "D" TO DTL-RECORD-TYPE-CD
059540     MOVE WS-PRINT-SUB TO DTL-LINE-NO
059550     MOVE WS-ORDER-DESC(WS-PRINT-SUB) TO DTL-DESCRIPTION-TX
059560     COMPUTE DTL-AMOUNT-AT ROUNDED = WS-ORDER-AMT(WS-PRINT-SUB)
059570     MOVE WS-ORDER-CUR(WS-PRINT-SUB) TO DTL-CURRENCY-CD
059580     WRITE DTL-DETAIL-REPORT-RECORD.
059590 911-WRITE-ORDER-LINE-EXIT.
059595     EXIT.
059600 920-WRITE-TXN-DETAIL-SECTION SECTION.
059700     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
059800     MOVE "H" TO DTL-RECORD-TYPE-CD
059900     MOVE "TRANSACTIONS" TO DTL-HDR-CATEGORY-NM
060000     WRITE DTL-DETAIL-REPORT-RECORD
060100     PERFORM 921-WRITE-TXN-LINE-SECTION
060110             THRU 921-WRITE-TXN-LINE-EXIT
060120         VARYING WS-PRINT-SUB FROM 1 BY 1
060200             UNTIL WS-PRINT-SUB > WS-TXN-LINE-CT
061100     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
061200     MOVE "T" TO DTL-RECORD-TYPE-CD
061300     MOVE WS-TXN-LINE-CT TO DTL-TRL-LINE-CT
061400     WRITE DTL-DETAIL-REPORT-RECORD.
061500 920-WRITE-TXN-DETAIL-EXIT.
061600     EXIT.
061610 921-WRITE-TXN-LINE-SECTION SECTION.
061620     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
061630     MOVE "D" TO DTL-RECORD-TYPE-CD
061640     MOVE WS-PRINT-SUB TO DTL-LINE-NO
061650     MOVE WS-TXN-DESC(WS-PRINT-SUB) TO DTL-DESCRIPTION-TX
061660     COMPUTE DTL-AMOUNT-AT ROUNDED = WS-TXN-AMT(WS-PRINT-SUB)
061670     MOVE WS-TXN-CUR(WS-PRINT-SUB) TO DTL-CURRENCY-CD
061680     WRITE DTL-DETAIL-REPORT-RECORD.
061690 921-WRITE-TXN-LINE-EXIT.
061695     EXIT.
061700 930-WRITE-DIV-DETAIL-SECTION SECTION.
061800     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
061900     MOVE "H" TO DTL-RECORD-TYPE-CD
062000     MOVE "DIVIDENDS" TO DTL-HDR-CATEGORY-NM
062100     WRITE DTL-DETAIL-REPORT-RECORD
062200     PERFORM 931-WRITE-DIV-LINE-SECTION
062210             THRU 931-WRITE-DIV-LINE-EXIT
062220         VARYING WS-PRINT-SUB FROM 1 BY 1
062300             UNTIL WS-PRINT-SUB > WS-DIV-LINE-CT
063200     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
063300     MOVE "T" TO DTL-RECORD-TYPE-CD
063400     MOVE WS-DIV-LINE-CT TO DTL-TRL-LINE-CT
063500     WRITE DTL-DETAIL-REPORT-RECORD.
063600 930-WRITE-DIV-DETAIL-EXIT.
063700     EXIT.
063710 931-WRITE-DIV-LINE-SECTION SECTION.
063720     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
063730     MOVE "D" TO DTL-RECORD-TYPE-CD
063740     MOVE WS-PRINT-SUB TO DTL-LINE-NO
063750     MOVE WS-DIV-DESC(WS-PRINT-SUB) TO DTL-DESCRIPTION-TX
063760     COMPUTE DTL-AMOUNT-AT ROUNDED = WS-DIV-AMT(WS-PRINT-SUB)
063770     MOVE WS-DIV-CUR(WS-PRINT-SUB) TO DTL-CURRENCY-CD
063780     WRITE DTL-DETAIL-REPORT-RECORD.
063790 931-WRITE-DIV-LINE-EXIT.
063795     EXIT.
063800 940-WRITE-INT-DETAIL-SECTION SECTION.
063900     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
064000     MOVE "H" TO DTL-RECORD-TYPE-CD
064100     MOVE "INTEREST" TO DTL-HDR-CATEGORY-NM
064200     WRITE DTL-DETAIL-REPORT-RECORD
064300     PERFORM 941-WRITE-INT-LINE-SECTION
064310             THRU 941-WRITE-INT-LINE-EXIT
064320         VARYING WS-PRINT-SUB FROM 1 BY 1
064400             UNTIL WS-PRINT-SUB > WS-INT-LINE-CT
065300     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
065400     MOVE "T" TO DTL-RECORD-TYPE-CD
065500     MOVE WS-INT-LINE-CT TO DTL-TRL-LINE-CT
065600     WRITE DTL-DETAIL-REPORT-RECORD.
065700 940-WRITE-INT-DETAIL-EXIT.
065800     EXIT.
065810 941-WRITE-INT-LINE-SECTION SECTION.
065820     MOVE SPACES TO DTL-DETAIL-REPORT-RECORD
065830     MOVE "D" TO DTL-RECORD-TYPE-CD
065840     MOVE WS-PRINT-SUB TO DTL-LINE-NO
065850     MOVE WS-INT-DESC(WS-PRINT-SUB) TO DTL-DESCRIPTION-TX
065860     COMPUTE DTL-AMOUNT-AT ROUNDED = WS-INT-AMT(WS-PRINT-SUB)
065870     MOVE WS-INT-CUR(WS-PRINT-SUB) TO DTL-CURRENCY-CD
065880     WRITE DTL-DETAIL-REPORT-RECORD.
065890 941-WRITE-INT-LINE-EXIT.
065895     EXIT.
065900*R0086510    950-WRITE-SUMMARY-SECTION - ONE ROW PER CURRENCY IN
066000*R0086510    THE ORDER ENCOUNTERED, THEN THE SINGLE DIVIDEND
066100*R0086510    GRAND-TOTAL ROW.
066200 950-WRITE-SUMMARY-SECTION SECTION.
066300     MOVE SPACES TO SUM-SUMMARY-REPORT-RECORD
066400     MOVE "H" TO SUM-RECORD-TYPE-CD
066500     MOVE "TRADING ACTIVITY SUMMARY" TO SUM-HDR-TITLE-TX
066600     WRITE SUM-SUMMARY-REPORT-RECORD
066700     PERFORM 951-WRITE-CURRENCY-LINE-SECTION
066710             THRU 951-WRITE-CURRENCY-LINE-EXIT
066720         VARYING WS-PRINT-SUB FROM 1 BY 1
066800             UNTIL WS-PRINT-SUB > CUR-CURRENCY-COUNT
068600     MOVE SPACES TO SUM-SUMMARY-REPORT-RECORD
068700     MOVE "X" TO SUM-RECORD-TYPE-CD
068800     COMPUTE SUM-TOTAL-DIVIDENDS-AT ROUNDED = CUR-TOTAL-DIVIDENDS-AT
068900     WRITE SUM-SUMMARY-REPORT-RECORD.
069000 950-WRITE-SUMMARY-EXIT.
069100     EXIT.
069110 951-WRITE-CURRENCY-LINE-SECTION SECTION.
069120     MOVE SPACES TO SUM-SUMMARY-REPORT-RECORD
069130     MOVE "C" TO SUM-RECORD-TYPE-CD
069140     MOVE CUR-ENTRY-CURRENCY-CD(WS-PRINT-SUB) TO SUM-CURRENCY-CD
069150     COMPUTE SUM-TOTAL-INCOME-AT ROUNDED =
069160             CUR-TOTAL-INCOME-AT(WS-PRINT-SUB)
069170     COMPUTE SUM-TOTAL-EXPENSES-AT ROUNDED =
069180             CUR-TOTAL-EXPENSES-AT(WS-PRINT-SUB)
069190     COMPUTE SUM-TOTAL-PROFIT-AT ROUNDED =
069200             CUR-TOTAL-PROFIT-AT(WS-PRINT-SUB)
069210     COMPUTE SUM-TOTAL-DEPOSITS-AT ROUNDED =
069220             CUR-TOTAL-DEPOSITS-AT(WS-PRINT-SUB)
069230     COMPUTE SUM-TOTAL-WITHDRAWALS-AT ROUNDED =
069240             CUR-TOTAL-WITHDRAWALS-AT(WS-PRINT-SUB)
069250     COMPUTE SUM-TOTAL-INTEREST-AT ROUNDED =
069260             CUR-TOTAL-INTEREST-AT(WS-PRINT-SUB)
069270     WRITE SUM-SUMMARY-REPORT-RECORD.
069280 951-WRITE-CURRENCY-LINE-EXIT.
069290     EXIT.
069310*R0086514    960-TRIM-FIELD-SECTION - COMMON UTILITY.  FINDS THE
069320*R0086514    LENGTH OF WS-TRIM-SOURCE UP TO ITS LAST NON-SPACE
069330*R0086514    CHARACTER SO STRING CAN BUILD A DETAIL LINE WITHOUT
069340*R0086514    TRAILING BLANKS BAKED IN.
069350 960-TRIM-FIELD-SECTION SECTION.
069360     MOVE 60 TO WS-TRIM-LENGTH
069370     PERFORM 961-TRIM-BACK-UP-SECTION THRU 961-TRIM-BACK-UP-EXIT
069380         UNTIL WS-TRIM-LENGTH = 0
069390             OR WS-TRIM-SOURCE(WS-TRIM-LENGTH:1) NOT = SPACE.
070200 960-TRIM-FIELD-EXIT.
070300     EXIT.
070310 961-TRIM-BACK-UP-SECTION SECTION.
070320     SUBTRACT 1 FROM WS-TRIM-LENGTH.
070330 961-TRIM-BACK-UP-EXIT.
070340     EXIT.
070400 999-END-OF-JOB-SECTION SECTION.
070500     IF WS-ABNORMAL-COMPLETION
070600         DISPLAY "865-ACTV-SUMRY - RUN ABORTED AT RECORD "
070700                 WS-RECORD-CT
070800     ELSE
070900         DISPLAY "865-ACTV-SUMRY - RUN COMPLETE, "
071000                 WS-RECORD-CT " RECORDS PROCESSED"
071100     END-IF
071200     CLOSE ACTIVITY-EXPORT-FILE
071300     CLOSE DETAIL-REPORT-FILE
071400     CLOSE SUMMARY-REPORT-FILE
072100     IF WS-ABNORMAL-COMPLETION
072200         MOVE 16 TO RETURN-CODE
072300     END-IF
072400     STOP RUN.
072500 999-END-OF-JOB-EXIT.
072600     EXIT.
