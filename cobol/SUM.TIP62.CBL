000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUM-SUMMARY-REPORT.
000300 AUTHOR. R HALVERSEN.
000400 INSTALLATION. WEALTH-OPS DATA MART.
000500 DATE-WRITTEN. 03/18/1991.
000600 DATE-COMPILED. 03/18/1991.
000700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800******************************************************SUM03180
000900*  CHANGE LOG                                          *SUM03180
001000*  --------------------------------------------------  *SUM03180
001100*  031891 RHV  003  ORIGINAL LAYOUT FOR TIP62 - PER     *SUM03180
001200*               CURRENCY TOTALS PLUS THE DIVIDEND       *SUM03180
001300*               GRAND TOTAL LINE.                       *SUM03180
001400*  091592 RHV  016  CURRENCY-RECORD-AREA MADE A         *SUM09150
001500*               REDEFINES OF THE BANNER SO EUROPE DESK  *SUM09150
001600*               CURRENCIES SHARE THE SAME FD.           *SUM09150
001700*  042694 DKM  028  PROFIT COLUMN ADDED - INCOME LESS   *SUM04260
001800*               EXPENSES, RECOMPUTED EACH ORDER.        *SUM04260
001900*  120396 DKM  038  DIVIDEND-RECORD-AREA ADDED - ONE    *SUM12030
002000*               RUNNING TOTAL, NOT SPLIT BY CURRENCY,   *SUM12030
002100*               PER TRADING OPS MEMO 96-204.            *SUM12030
002200*  022598 PJT  050  Y2K REMEDIATION - NO DATE FIELDS ON *SUM02250
002300*               THIS RECORD, REVIEWED AND SIGNED OFF.   *SUM02250
002400*  051103 DKM  064  SUM-CONTROL-TOTAL-AREA ADDED FOR    *SUM05110
002500*               AUDIT'S BATCH BALANCING FIGURE - SEE    *SUM05110
002600*               AUDIT REQUEST A-2003-118.               *SUM05110
002700*  091609 RHV  080  REVIEWED FOR SOX - NO CHANGE.       *SUM09160
002800******************************************************SUM09160
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS ALPHA-UPPER IS "A" THRU "Z"
003400     UPSI-0 ON STATUS IS SUM-TEST-RUN-SW
003500         OFF STATUS IS SUM-PROD-RUN-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SUM-SUMMARY-REPORT ASSIGN TO "SUMTIP62"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-SUM-FILE-STATUS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  SUM-SUMMARY-REPORT
004400     LABEL RECORD STANDARD.
004500*SUM03180    THE ACTIVITY SUMMARY - ONE ROW PER CURRENCY,
004600*SUM03180    CONTROL-BROKEN ON CURRENCY CODE, FOLLOWED BY THE
004700*SUM03180    SINGLE DIVIDEND GRAND-TOTAL ROW.
004800 01  SUM-SUMMARY-REPORT-RECORD.
004900     05  SUM-RECORD-TYPE-CD            PIC X(01).
005000         88  SUM-HEADER-RECORD             VALUE "H".
005100         88  SUM-CURRENCY-RECORD           VALUE "C".
005200         88  SUM-DIVIDEND-RECORD           VALUE "X".
005300     05  SUM-HEADER-RECORD-AREA.
005400         10  SUM-HDR-TITLE-TX          PIC X(40).
005500         10  FILLER                    PIC X(60).
005600*SUM09150    CURRENCY-RECORD-AREA - INCOME, EXPENSES, PROFIT,
005700*SUM09150    DEPOSITS, WITHDRAWALS AND INTEREST FOR ONE
005800*SUM09150    CURRENCY CODE.
005900     05  SUM-CURRENCY-RECORD-AREA
006000                 REDEFINES SUM-HEADER-RECORD-AREA.
006100         10  SUM-CURRENCY-CD           PIC X(03).
006200         10  SUM-TOTAL-INCOME-AT       PIC -(9)9.99.
006300         10  SUM-TOTAL-EXPENSES-AT     PIC -(9)9.99.
006400         10  SUM-TOTAL-PROFIT-AT       PIC -(9)9.99.
006500         10  SUM-TOTAL-DEPOSITS-AT     PIC -(9)9.99.
006600         10  SUM-TOTAL-WITHDRAWALS-AT  PIC -(9)9.99.
006700         10  SUM-TOTAL-INTEREST-AT     PIC -(9)9.99.
006800         10  FILLER                    PIC X(19).
006900*SUM12030    DIVIDEND-RECORD-AREA - THE SINGLE RUNNING
007000*SUM12030    DIVIDEND TOTAL, ALL CURRENCIES COMBINED AS-IS.
007100     05  SUM-DIVIDEND-RECORD-AREA
007200                 REDEFINES SUM-HEADER-RECORD-AREA.
007300         10  SUM-TOTAL-DIVIDENDS-AT    PIC -(9)9.99.
007400         10  FILLER                    PIC X(87).
007500*SUM05110    CONTROL-TOTAL-AREA - RECORD COUNT AND GRAND
007600*SUM05110    INCOME ACROSS ALL CURRENCIES, FOR AUDIT'S BATCH
007700*SUM05110    BALANCING CHECK.  NOT WRITTEN TO THE REPORT.
007800     05  SUM-CONTROL-TOTAL-AREA
007900                 REDEFINES SUM-HEADER-RECORD-AREA.
008000         10  SUM-CTL-CURRENCY-CT       PIC 9(05).
008100         10  SUM-CTL-GRAND-INCOME-AT   PIC -(9)9.99.
008200         10  FILLER                    PIC X(82).
008300 WORKING-STORAGE SECTION.
008400 01  WS-SUM-FILE-STATUS             PIC X(02) VALUE SPACES.
008500 PROCEDURE DIVISION.
008600*SUM03180    THIS MEMBER IS COMPILED STANDALONE TO SYNTAX
008700*SUM03180    CHECK THE LAYOUT.  865-ACTV-SUMRY CARRIES ITS
008800*SUM03180    OWN COPY OF THIS RECORD IN ITS FILE SECTION.
008900 100-VALIDATE-LAYOUT-SECTION SECTION.
009000     STOP RUN.
009100 100-VALIDATE-LAYOUT-EXIT.
009200     EXIT.
