000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CUR-CURRENCY-TOTALS.
000300 AUTHOR. D MARSH.
000400 INSTALLATION. WEALTH-OPS DATA MART.
000500 DATE-WRITTEN. 09/15/1992.
000600 DATE-COMPILED. 09/15/1992.
000700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800******************************************************CUR09150
000900*  CHANGE LOG                                          *CUR09150
001000*  --------------------------------------------------  *CUR09150
001100*  091592 DKM  017  ORIGINAL LAYOUT FOR TIP64 - THE     *CUR09150
001200*               WORKING-STORAGE ACCUMULATOR TABLE       *CUR09150
001300*               SHARED BY THE ORDERS, TRANSACTIONS AND  *CUR09150
001400*               INTEREST HANDLERS IN 865-ACTV-SUMRY.    *CUR09150
001500*  042694 DKM  029  PROFIT FIELD ADDED TO EACH ENTRY.   *CUR04260
001600*  120396 DKM  039  DIVIDEND TOTAL PULLED OUT TO ITS    *CUR12030
001700*               OWN AREA - NOT PART OF THE CURRENCY     *CUR12030
001800*               TABLE, PER TRADING OPS MEMO 96-204.     *CUR12030
001900*  081997 DKM  045  RAISED TABLE SIZE FROM 20 TO 50     *CUR08190
002000*               ENTRIES - EUROPE DESK NOW SETTLES SIX   *CUR08190
002100*               CURRENCIES A DAY, ROOM TO GROW.         *CUR08190
002200*  022598 PJT  053  Y2K REMEDIATION - NO DATE FIELDS ON *CUR02250
002300*               THIS RECORD, REVIEWED AND SIGNED OFF.   *CUR02250
002400*  051103 DKM  065  ADDED CUR-TOTALS-TABLE-INIT-AREA SO *CUR05110
002500*               200-INITIALIZE-SECTION CAN CLEAR THE    *CUR05110
002600*               WHOLE TABLE WITH ONE MOVE.              *CUR05110
002700*  091609 RHV  081  REVIEWED FOR SOX - NO CHANGE.       *CUR09160
002800******************************************************CUR09160
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CLASS ALPHA-UPPER IS "A" THRU "Z"
003300     UPSI-0 ON STATUS IS CUR-TEST-RUN-SW
003400         OFF STATUS IS CUR-PROD-RUN-SW.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*CUR09150    ONE ENTRY PER CURRENCY CODE SEEN THIS RUN.
003800*CUR09150    ORDERS, TRANSACTIONS AND INTEREST ALL SHARE THIS
003900*CUR09150    TABLE, LOOKED UP AND EXTENDED BY CURRENCY CODE.
004000 01  CUR-CURRENCY-TOTALS-TABLE.
004100     05  CUR-CURRENCY-COUNT             PIC S9(04) COMP
004200                                        VALUE ZERO.
004300     05  CUR-CURRENCY-ENTRY OCCURS 50 TIMES
004400                 INDEXED BY CUR-NDX.
004500         10  CUR-ENTRY-CURRENCY-CD      PIC X(03).
004600         10  CUR-ENTRY-DETAIL-AREA.
004700             15  CUR-TOTAL-INCOME-AT       PIC S9(9)V99
004800                                       SIGN TRAILING SEPARATE.
004900             15  CUR-TOTAL-EXPENSES-AT     PIC S9(9)V99
005000                                       SIGN TRAILING SEPARATE.
005100             15  CUR-TOTAL-PROFIT-AT       PIC S9(9)V99
005200                                       SIGN TRAILING SEPARATE.
005300             15  CUR-TOTAL-DEPOSITS-AT     PIC S9(9)V99
005400                                       SIGN TRAILING SEPARATE.
005500             15  CUR-TOTAL-WITHDRAWALS-AT  PIC S9(9)V99
005600                                       SIGN TRAILING SEPARATE.
005700             15  CUR-TOTAL-INTEREST-AT     PIC S9(9)V99
005800                                       SIGN TRAILING SEPARATE.
005850*CUR08190    SPARE - EUROPE DESK ROOM TO GROW WITHOUT WIDENING
005860*CUR08190    THE ENTRY, SEE CHANGE LOG 045.
005870         10  FILLER                    PIC X(05).
005900*CUR05110    SEARCH KEY ALIAS - GIVES THE LINEAR CURRENCY
006000*CUR05110    LOOKUP IN 510-FIND-OR-ADD-CURRENCY-SECTION OF
006100*CUR05110    865-ACTV-SUMRY A NAME OF ITS OWN TO COMPARE ON.
006200         10  CUR-ENTRY-SEARCH-KEY
006300                 REDEFINES CUR-ENTRY-CURRENCY-CD PIC X(03).
006400*CUR05110    INIT-AREA - ONE MOVE OF LOW-VALUES CLEARS EVERY
006500*CUR05110    ENTRY'S ACCUMULATORS AT ONCE, NO SUBSCRIPTED LOOP
006600*CUR05110    NEEDED AT START OF RUN.
006700 01  CUR-TOTALS-TABLE-INIT-AREA
006800             REDEFINES CUR-CURRENCY-TOTALS-TABLE
006900                                        PIC X(4002).
007000*CUR12030    DIVIDENDS ARE A SINGLE RUNNING TOTAL, NOT SPLIT
007100*CUR12030    BY CURRENCY - SEE TIP62 CHANGE LOG ENTRY 038.
007200 01  CUR-DIVIDEND-TOTAL-AREA.
007300     05  CUR-TOTAL-DIVIDENDS-AT         PIC S9(9)V99
007400                                        SIGN TRAILING SEPARATE
007500                                        VALUE ZERO.
007550     05  FILLER                        PIC X(04) VALUE SPACES.
007600*CUR05110    RAW-BYTES ALIAS OF THE DIVIDEND TOTAL, CARRIED
007700*CUR05110    FORWARD TO THE NIGHTLY AUDIT-TRAIL DUMP AS-IS.
007800 01  CUR-DIVIDEND-AUDIT-AREA
007900             REDEFINES CUR-DIVIDEND-TOTAL-AREA.
008000     05  CUR-TOTAL-DIVIDENDS-RAW        PIC X(16).
008100 PROCEDURE DIVISION.
008200*CUR09150    THIS MEMBER IS COMPILED STANDALONE TO SYNTAX
008300*CUR09150    CHECK THE LAYOUT.  865-ACTV-SUMRY CARRIES ITS
008400*CUR09150    OWN COPY OF THIS TABLE IN WORKING-STORAGE.
008500 100-VALIDATE-LAYOUT-SECTION SECTION.
008600     STOP RUN.
008700 100-VALIDATE-LAYOUT-EXIT.
008800     EXIT.
