000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TAE-ACTIVITY-EXPORT.
000300 AUTHOR. R HALVERSEN.
000400 INSTALLATION. WEALTH-OPS DATA MART.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED. 03/11/1991.
000700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800******************************************************ACT19910
000900*  CHANGE LOG                                          *ACT19910
001000*  --------------------------------------------------  *ACT19910
001100*  031191 RHV  001  ORIGINAL LAYOUT FOR TIP60.  CARRIES *ACT19910
001200*               THE TRADING-ACTIVITY-EXPORT FEED AS    *ACT19910
001300*               RECEIVED FROM THE STREET FILE.         *ACT19910
001400*  091592 RHV  014  ADDED CURRENCY-TOTAL CODE - EUROPE  *ACT09150
001500*               DESK BEGAN SENDING NON-USD ACTIVITY.    *ACT09150
001600*  042694 DKM  027  BUY TAKES PRECEDENCE OVER SELL WHEN *ACT04260
001700*               BOTH SCAN, PER TRADING OPS MEMO 94-118. *ACT04260
001800*  071996 DKM  041  ORDER-VIEW / TRANSACTION-VIEW /     *ACT07190
001900*               DIV-INT-VIEW REDEFINES ADDED SO THE     *ACT07190
002000*               DOWNSTREAM PARSERS CAN NAME THE SAME    *ACT07190
002100*               BYTES FOR THEIR OWN CATEGORY.           *ACT07190
002200*  022298 PJT  052  Y2K REMEDIATION - NO DATE FIELDS ON *ACT02220
002300*               THIS RECORD, REVIEWED AND SIGNED OFF.   *ACT02220
002400*  061501 DKM  058  WIDENED NOTES TEXT FOR ACH CHANNEL  *ACT06150
002500*               DESCRIPTIONS PER HELP DESK TICKET 4471. *ACT06150
002600*  090503 RHV  066  DOCUMENTED INTEREST/DIVIDEND VIEW   *ACT09050
002700*               FOR THE NEW INTEREST HANDLER.           *ACT09050
002800*  031207 DKM  071  CONFIRMED WITH AUDIT THAT DIVIDEND  *ACT03120
002900*               TOTAL STAYS UN-SPLIT BY CURRENCY.       *ACT03120
003000*  112309 PJT  079  NO CHANGE - RECOMPILED UNDER NEW    *ACT11230
003100*               COMPILER RELEASE 4.2.                  *ACT11230
003200*  080614 DKM  086  REVIEWED FOR SOX - NO CHANGE.       *ACT08061
003300******************************************************ACT08061
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS ALPHA-UPPER IS "A" THRU "Z"
003900     CLASS ALPHA-LOWER IS "a" THRU "z"
004000     UPSI-0 ON STATUS IS TAE-TEST-RUN-SW
004100         OFF STATUS IS TAE-PROD-RUN-SW.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TAE-ACTIVITY-EXPORT ASSIGN TO "TAETIP60"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-TAE-FILE-STATUS.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  TAE-ACTIVITY-EXPORT
005000     LABEL RECORD STANDARD.
005100*ACT19910    THE ACTIVITY EXPORT RECORD - ONE PER TRADE, CASH
005200*ACT19910    MOVEMENT, DIVIDEND OR INTEREST EVENT ON THE
005300*ACT19910    CUSTOMER BROKERAGE STATEMENT.  A SINGLE COLUMN
005400*ACT19910    HEADING LINE PRECEDES THE FIRST DETAIL RECORD.
005500 01  TAE-ACTIVITY-EXPORT-RECORD.
005600     05  TAE-ACTION-TXT                PIC X(30).
005700     05  TAE-NAME-TXT                  PIC X(30).
005800     05  TAE-NOTES-TXT                 PIC X(30).
005900     05  TAE-TOTAL-AT                  PIC S9(9)V99
006000                                       SIGN TRAILING SEPARATE.
006100     05  TAE-CURRENCY-TOTAL-CD         PIC X(03).
006200     05  FILLER                        PIC X(95).
006300*ACT07190    ORDER-VIEW - USED BY THE ORDERS HANDLER.  SAME
006400*ACT07190    BYTES AS ABOVE, INSTRUMENT NAME AND CURRENCY
006500*ACT07190    CALLED OUT UNDER THEIR ORDERS-DESK NAMES.
006600 01  TAE-ORDER-VIEW REDEFINES TAE-ACTIVITY-EXPORT-RECORD.
006700     05  TAE-ORD-ACTION-TXT            PIC X(30).
006800     05  TAE-ORD-INSTRUMENT-NM         PIC X(30).
006900     05  FILLER                        PIC X(30).
007000     05  TAE-ORD-TOTAL-AT              PIC S9(9)V99
007100                                       SIGN TRAILING SEPARATE.
007200     05  TAE-ORD-CURRENCY-CD           PIC X(03).
007300     05  FILLER                        PIC X(95).
007400*ACT07190    TRANSACTION-VIEW - USED BY THE TRANSACTIONS
007500*ACT07190    HANDLER.  NOTES CARRIES THE DEPOSIT/WITHDRAWAL
007600*ACT07190    CHANNEL DESCRIPTION.
007700 01  TAE-TRANSACTION-VIEW REDEFINES TAE-ACTIVITY-EXPORT-RECORD.
007800     05  TAE-TXN-ACTION-TXT            PIC X(30).
007900     05  FILLER                        PIC X(30).
008000     05  TAE-TXN-CHANNEL-TXT           PIC X(30).
008100     05  TAE-TXN-TOTAL-AT              PIC S9(9)V99
008200                                       SIGN TRAILING SEPARATE.
008300     05  TAE-TXN-CURRENCY-CD           PIC X(03).
008400     05  FILLER                        PIC X(95).
008500*ACT09050    DIV-INT-VIEW - USED BY THE DIVIDENDS AND
008600*ACT09050    INTEREST HANDLERS.  NAME IS THE INSTRUMENT FOR
008700*ACT09050    DIVIDENDS, NOTES IS THE DESCRIPTION FOR INTEREST.
008800 01  TAE-DIV-INT-VIEW REDEFINES TAE-ACTIVITY-EXPORT-RECORD.
008900     05  TAE-DI-ACTION-TXT             PIC X(30).
009000     05  TAE-DI-INSTRUMENT-NM          PIC X(30).
009100     05  TAE-DI-DESCRIPTION-TXT        PIC X(30).
009200     05  TAE-DI-TOTAL-AT               PIC S9(9)V99
009300                                       SIGN TRAILING SEPARATE.
009400     05  TAE-DI-CURRENCY-CD            PIC X(03).
009500     05  FILLER                        PIC X(95).
009600 WORKING-STORAGE SECTION.
009700 01  WS-TAE-FILE-STATUS             PIC X(02) VALUE SPACES.
009800 PROCEDURE DIVISION.
009900*ACT19910    THIS MEMBER IS COMPILED STANDALONE TO SYNTAX
010000*ACT19910    CHECK THE LAYOUT.  865-ACTV-SUMRY CARRIES ITS
010100*ACT19910    OWN COPY OF THIS RECORD IN ITS FILE SECTION.
010200 100-VALIDATE-LAYOUT-SECTION SECTION.
010300     STOP RUN.
010400 100-VALIDATE-LAYOUT-EXIT.
010500     EXIT.
