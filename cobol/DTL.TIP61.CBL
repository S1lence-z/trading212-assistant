000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DTL-DETAIL-REPORT.
000300 AUTHOR. R HALVERSEN.
000400 INSTALLATION. WEALTH-OPS DATA MART.
000500 DATE-WRITTEN. 03/14/1991.
000600 DATE-COMPILED. 03/14/1991.
000700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800******************************************************DTL03140
000900*  CHANGE LOG                                          *DTL03140
001000*  --------------------------------------------------  *DTL03140
001100*  031491 RHV  002  ORIGINAL LAYOUT FOR TIP61 - THE     *DTL03140
001200*               DETAIL LISTING PRINTED BEHIND THE       *DTL03140
001300*               ACTIVITY SUMMARY.                       *DTL03140
001400*  091592 RHV  015  ADDED CURRENCY TO THE DETAIL LINE.  *DTL09150
001500*               DESK NEEDED IT ON SCREEN FOR EUROPE.    *DTL09150
001600*  052395 DKM  031  SPLIT DETAIL-RECORD-AREA OUT AS A   *DTL05230
001700*               REDEFINES OF THE BANNER SO ONE FD COULD *DTL05230
001800*               CARRY BOTH THE SECTION HEADING AND THE  *DTL05230
001900*               DETAIL LINES.                           *DTL05230
002000*  081997 DKM  044  ADDED DTL-DETAIL-NARROW-AREA - THE  *DTL08190
002100*               RECON JOB (JOB RCJ311) STILL READS THE  *DTL08190
002200*               PRE-CURRENCY LAYOUT, KEPT AS A          *DTL08190
002300*               REDEFINES UNTIL THAT JOB CONVERTS.      *DTL08190
002400*  022598 PJT  051  Y2K REMEDIATION - RUN-DTE FIELDS    *DTL02250
002500*               ALREADY CARRY 4-DIGIT YEAR, NO CHANGE.  *DTL02250
002600*  043002 DKM  061  TRAILER RECORD ADDED - COUNT PER    *DTL04300
002700*               SECTION FOR THE PRINT-STEP LINE COUNT.  *DTL04300
002800*  102308 RHV  075  REVIEWED FOR SOX - NO CHANGE.       *DTL10230
002900******************************************************DTL10230
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS ALPHA-UPPER IS "A" THRU "Z"
003500     UPSI-0 ON STATUS IS DTL-TEST-RUN-SW
003600         OFF STATUS IS DTL-PROD-RUN-SW.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT DTL-DETAIL-REPORT ASSIGN TO "DTLTIP61"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-DTL-FILE-STATUS.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  DTL-DETAIL-REPORT
004500     LABEL RECORD STANDARD.
004600*DTL03140    THE DETAIL LISTING BEHIND THE ACTIVITY SUMMARY -
004700*DTL03140    ONE SECTION-HEADING RECORD, THEN A NUMBERED
004800*DTL03140    DETAIL RECORD PER LINE, THEN A SECTION TRAILER.
004900 01  DTL-DETAIL-REPORT-RECORD.
005000     05  DTL-RECORD-TYPE-CD            PIC X(01).
005100         88  DTL-HEADER-RECORD             VALUE "H".
005200         88  DTL-DETAIL-RECORD             VALUE "D".
005300         88  DTL-TRAILER-RECORD            VALUE "T".
005400     05  DTL-HEADER-RECORD-AREA.
005500         10  DTL-HDR-CATEGORY-NM       PIC X(20).
005600         10  DTL-HDR-RUN-DTE.
005700             15  DTL-HDR-RUN-YYYY      PIC 9(04).
005800             15  DTL-HDR-RUN-MM        PIC 9(02).
005900             15  DTL-HDR-RUN-DD        PIC 9(02).
006000         10  FILLER                    PIC X(72).
006100*DTL05230    DETAIL-RECORD-AREA - ONE PER LINE, NUMBERED
006200*DTL05230    FROM 1 WITHIN ITS SECTION.
006300     05  DTL-DETAIL-RECORD-AREA REDEFINES DTL-HEADER-RECORD-AREA.
006400         10  DTL-LINE-NO               PIC 9(05).
006500         10  DTL-DESCRIPTION-TX        PIC X(60).
006600         10  DTL-AMOUNT-AT             PIC -(9)9.99.
006700         10  DTL-CURRENCY-CD           PIC X(03).
006800         10  FILLER                    PIC X(19).
006900*DTL08190    DTL-DETAIL-NARROW-AREA - PRE-091592 LAYOUT
007000*DTL08190    WITHOUT THE CURRENCY COLUMN.  RCJ311 READS THIS
007100*DTL08190    REDEFINES UNTIL IT IS RECODED FOR CURRENCY.
007200     05  DTL-DETAIL-NARROW-AREA
007300                 REDEFINES DTL-HEADER-RECORD-AREA.
007400         10  DTL-NARROW-LINE-NO        PIC 9(05).
007500         10  DTL-NARROW-DESCRIPTION-TX PIC X(60).
007600         10  DTL-NARROW-AMOUNT-AT      PIC -(9)9.99.
007700         10  FILLER                    PIC X(22).
007800*DTL04300    TRAILER-RECORD-AREA - COUNT OF DETAIL LINES
007900*DTL04300    WRITTEN FOR THIS SECTION.
008000     05  DTL-TRAILER-RECORD-AREA
008100                 REDEFINES DTL-HEADER-RECORD-AREA.
008200         10  DTL-TRL-LINE-CT           PIC 9(05).
008300         10  FILLER                    PIC X(95).
008400 WORKING-STORAGE SECTION.
008500 01  WS-DTL-FILE-STATUS             PIC X(02) VALUE SPACES.
008600 PROCEDURE DIVISION.
008700*DTL03140    THIS MEMBER IS COMPILED STANDALONE TO SYNTAX
008800*DTL03140    CHECK THE LAYOUT.  865-ACTV-SUMRY CARRIES ITS
008900*DTL03140    OWN COPY OF THIS RECORD IN ITS FILE SECTION.
009000 100-VALIDATE-LAYOUT-SECTION SECTION.
009100     STOP RUN.
009200 100-VALIDATE-LAYOUT-EXIT.
009300     EXIT.
